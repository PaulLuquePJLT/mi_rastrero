000100*****************************************************************         
000200*                                                                *        
000300*               Feed Control         Start Of Run               *         
000400*       Certifies the inbound feed definition before a          *         
000500*            transform step is allowed to run                   *         
000600*                                                                *        
000700*****************************************************************         
000800*                                                                         
000900  IDENTIFICATION DIVISION.                                                
001000*=========================                                                
001100*                                                                         
001200  PROGRAM-ID.         ET000.                                              
001300  AUTHOR.             J M HARKER.                                         
001400  INSTALLATION.       APPLEWOOD COMPUTERS - FEEDS & INTERFACES.           
001500  DATE-WRITTEN.       11/08/87.                                           
001600  DATE-COMPILED.                                                          
001700  SECURITY.           APPLEWOOD COMPUTERS - INTERNAL USE ONLY.            
001800*                     See the file COPYING for licence terms.             
001900*                                                                         
002000* Remarks.            Feed Control - Start Of Run for the ET              
002100*                     (extract / transform) control suite.                
002200*                                                                         
002300* Version.            See Prog-Name in WS.                                
002400*                                                                         
002500* Called modules.     None.                                               
002600*                                                                         
002700* Functions used.     None.                                               
002800*                                                                         
002900* Files used.                                                             
003000*                     etctl.   Feed Control (one rec per run).            
003100*                     etlog.   Run Log (audit trail, sequential).         
003200*                                                                         
003300* Error messages used.                                                    
003400* Program specific:                                                       
003500*                     ET901 - ET903.                                      
003600*                                                                         
003700* Changes:                                                                
003800* 11/08/87 jmh - 1.0.00 Created.  Control step for an externally          
003900*                fed batch extract, pending first feed definition         
004000*                from the Feeds & Interfaces desk.                        
004100* 04/02/88 jmh - 1.0.01 WSETCTL run-control record added - no             
004200*                business fields until a feed is nominated.               
004300* 19/01/90 rdc - 1.0.02 UPSI-0 test added for manual override of          
004400*                the scheduled overnight run.                             
004500* 14/07/91 jmh - 1.0.03 WSETNAM file-defs table added, slots              
004600*                reserved for feed files not yet in existence.            
004700* 23/11/93 pkw - 1.0.04 Tidied display literals, added a page             
004800*                eject ahead of the Start Of Run banner.                  
004900* 02/05/95 jmh - 1.1.00 ET-Run-Log added for audit trail of runs          
005000*                that find nothing to transform.                          
005100* 11/03/97 rdc - 1.1.01 Rec-Read / Rec-Written counters added,            
005200*                COMP, remain at zero pending a feed.                     
005300* 30/09/98 jmh - 1.1.02 Y2K review of this module: all date               
005400*                fields already CCYYMMDD, no century-window               
005500*                logic is held here, none required.                       
005600* 14/01/99 pkw - 1.1.03 Y2K sign off.  1999/2000 boundary tested          
005700*                against ET-Ctl-Run-Date, no fault found.                 
005800* 21/06/01 jmh - 1.2.00 ET-Ctl-Status 88-levels added for clean,          
005900*                no-feed and abend returns.                               
006000* 09/11/04 rdc - 1.2.01 Return-code moves changed to test the             
006100*                88-level conditions rather than literals.                
006200* 17/02/08 pkw - 1.2.02 ISO redefinition of the run date added            
006300*                to WSETCTL for a future report, unused for now.          
006400* 05/09/11 jmh - 1.3.00 File-defs count confirmed at 1 - the              
006500*                control file only, all feed slots stay reserved.         
006600* 22/04/14 rdc - 1.3.01 ET-Ctl-Rec-Rejected widened 9(03) to              
006700*                9(05) after a stress test of repeated null runs.         
006800* 03/03/18 vbc - 2.0.00 Shop-wide migration to Open Cobol v3.00           
006900*                conventions.  No business logic here to move.            
007000* 24/10/19 vbc - 2.0.01 All programs now reference WSETNAM.cob            
007100*                from Copybooks per the current shop standard.            
007200* 15/01/21 vbc - 2.0.02 Upgraded to v3.02 RDB-ready conventions.          
007300*                Control file stays flat, RDB path not used here.         
007400* 16/04/24 vbc        - 2.0.03 Copyright notice update, supersedes        
007500*                all previous notices.                                    
007600* 20/09/25 vbc - 2.1.00 Version update, builds reset to match the         
007700*                suite-wide 3.3.00 baseline.                              
007800* 14/10/25 vbc - 2.1.01 Renamed from xf000 for suite naming               
007900*                consistency with the py000 / sl000 pattern.              
008000* 10/08/26 jmh - 2.1.02 REQ 4471.  Reviewed the inbound feed              
008100*                specification supplied by Feeds & Interfaces for         
008200*                a record layout to process.  The specification           
008300*                defines no fields, no files and no rules.  This          
008400*                program is left as a confirmed no-op pending a           
008500*                real feed definition - nothing has been coded            
008600*                against a spec that has nothing in it.                   
008700* 10/08/26 vbc - 2.1.03 REQ 4480.  Wired Et-Ctl-Run-Date                  
008800*                plausibility check into 3000, the only path now          
008900*                allowed to raise ET903.  Copyright para reworded         
009000*                to stand alone, no cross-reference to the host           
009100*                suite it runs alongside.                                 
009200*                                                                         
009300******************************************************************        
009400*                                                                         
009500* Copyright Notice.                                                       
009600* ****************                                                        
009700*                                                                         
009800* This program is part of the Applewood Computers Feeds &                 
009900* Interfaces suite and is Copyright (c) 1987-2026 & later,                
010000* Applewood Computers.  All rights reserved internally; not               
010100* for external distribution.  See the file COPYING held with              
010200* this suite for the terms under which it may be redistributed.           
010300*                                                                         
010400******************************************************************        
010500*                                                                         
010600  ENVIRONMENT             DIVISION.                                       
010700*=========================                                                
010800*                                                                         
010900  CONFIGURATION SECTION.                                                  
011000  COPY "ENVDIV.cob".                                                      
011100*                                                                         
011200  INPUT-OUTPUT            SECTION.                                        
011300  FILE-CONTROL.                                                           
011400      COPY "SELETCTL.cob".                                                
011500*                                                                         
011600      SELECT ET-RUN-LOG ASSIGN TO "ETLOG"                                 
011700          ORGANIZATION IS SEQUENTIAL                                      
011800          FILE STATUS IS ET-LOG-STATUS.                                   
011900*                                                                         
012000  DATA                    DIVISION.                                       
012100*=========================                                                
012200*                                                                         
012300  FILE SECTION.                                                           
012400*                                                                         
012500  COPY "FDETCTL.cob".                                                     
012600*                                                                         
012700  FD  ET-RUN-LOG                                                          
012800      LABEL RECORDS ARE STANDARD.                                         
012900  01  ET-LOG-RECORD.                                                      
013000      03  ET-LOG-DATE           PIC 9(08).                                
013100      03  FILLER                PIC X(02)  VALUE SPACES.                  
013200      03  ET-LOG-TIME           PIC 9(06).                                
013300      03  FILLER                PIC X(02)  VALUE SPACES.                  
013400      03  ET-LOG-TEXT           PIC X(60).                                
013500      03  FILLER                PIC X(60).                                
013600*                                                                         
013700  WORKING-STORAGE SECTION.                                                
013800*----------------------                                                   
013900  77  WS-PROG-NAME            PIC X(15) VALUE "ET000 (2.1.03)".           
014000*                                                                         
014100  COPY "WSETNAM.cob".                                                     
014200*                                                                         
014300  01  WS-SWITCHES.                                                        
014400      03  WS-EOF-CTL-SW         PIC X      VALUE "N".                     
014500          88  WS-EOF-CTL                   VALUE "Y".                     
014600      03  WS-ABEND-SW           PIC X      VALUE "N".                     
014700          88  WS-ABEND-FLAG                VALUE "Y".                     
014800*                                                                         
014900  01  WS-COUNTERS.                                                        
015000      03  WS-CTL-RECS-READ      PIC 9(05)  COMP      VALUE ZERO.          
015100      03  WS-LOG-LINES-WRITTEN  PIC 9(05)  COMP      VALUE ZERO.          
015200      03  WS-RETURN-CODE        PIC 9(02)  COMP      VALUE ZERO.          
015300*                                                                         
015400  01  WS-TODAY                  PIC 9(08)  COMP.                          
015500  01  WS-TODAY-R  REDEFINES WS-TODAY.                                     
015600      03  WS-TODAY-CC           PIC 99.                                   
015700      03  WS-TODAY-YY           PIC 99.                                   
015800      03  WS-TODAY-MM           PIC 99.                                   
015900      03  WS-TODAY-DD           PIC 99.                                   
016000*                                                                         
016100* Date working area, multi-format - same shape as used across             
016200* the rest of the suite (py000 etc), kept here for consistency            
016300* even though only the CCYYMMDD form is used by this program.             
016400  01  WS-DATE-FORMATS.                                                    
016500      03  WS-DATE               PIC X(10).                                
016600      03  WS-UK  REDEFINES WS-DATE.                                       
016700          05  WS-DAYS           PIC XX.                                   
016800          05  FILLER            PIC X.                                    
016900          05  WS-MONTH          PIC XX.                                   
017000          05  FILLER            PIC X.                                    
017100          05  WS-YEAR           PIC X(4).                                 
017200      03  WS-USA  REDEFINES WS-DATE.                                      
017300          05  WS-USA-MONTH      PIC XX.                                   
017400          05  FILLER            PIC X.                                    
017500          05  WS-USA-DAYS       PIC XX.                                   
017600          05  FILLER            PIC X.                                    
017700          05  FILLER            PIC X(4).                                 
017800      03  WS-INTL  REDEFINES WS-DATE.                                     
017900          05  WS-INTL-YEAR      PIC X(4).                                 
018000          05  FILLER            PIC X.                                    
018100          05  WS-INTL-MONTH     PIC XX.                                   
018200          05  FILLER            PIC X.                                    
018300          05  WS-INTL-DAYS      PIC XX.                                   
018400*                                                                         
018500  01  ET-FUTURE-FEED-MSG        PIC X(60)  VALUE                          
018600          "FEED DEFINED BUT NO TRANSFORM CODED - SEE REQ 4471".           
018700*                                                                         
018800  01  ERROR-MESSAGES.                                                     
018900      03  ET901  PIC X(45)  VALUE                                         
019000          "ET901 NO FEED RECORD TYPES DEFINED THIS RUN".                  
019100      03  ET902  PIC X(40)  VALUE                                         
019200          "ET902 CONTROL FILE OPEN FAILED, STATUS =".                     
019300      03  ET903  PIC X(35)  VALUE                                         
019400          "ET903 INVALID RUN DATE IN CONTROL".                            
019500*                                                                         
019600  01  ET-CTL-STATUS             PIC XX.                                   
019700  01  ET-LOG-STATUS             PIC XX.                                   
019800*                                                                         
019900  PROCEDURE               DIVISION.                                       
020000*=========================                                                
020100*                                                                         
020200*-----------------------------------------------------------              
020300* 0000-MAINLINE  -  controls the whole run.                               
020400*-----------------------------------------------------------              
020500  0000-MAINLINE.                                                          
020600      PERFORM 1000-INITIALISE-RUN THRU 1000-EXIT.                         
020700      IF WS-ABEND-FLAG                                                    
020800          GO TO 9900-ABEND-EXIT.                                          
020900      PERFORM 3000-READ-CONTROL-RECORD THRU 3000-EXIT.                    
021000      IF WS-ABEND-FLAG                                                    
021100          GO TO 9900-ABEND-EXIT.                                          
021200      PERFORM 4000-EVALUATE-FEED-DEFN THRU 4000-EXIT.                     
021300      PERFORM 9000-CLOSE-DOWN THRU 9000-EXIT.                             
021400      STOP RUN.                                                           
021500*                                                                         
021600*-----------------------------------------------------------              
021700* 1000-INITIALISE-RUN  -  banner, open files, pick up today.              
021800*-----------------------------------------------------------              
021900  1000-INITIALISE-RUN.                                                    
022000      DISPLAY "APPLEWOOD COMPUTERS" AT 0101.                              
022100      DISPLAY WS-PROG-NAME AT 0125.                                       
022200      DISPLAY "FEED CONTROL - START OF RUN" AT 0301.                      
022300      IF ET-MANUAL-RUN                                                    
022400          DISPLAY "MANUAL OVERRIDE RUN (UPSI-0 ON)" AT 0401.              
022500      ACCEPT  WS-TODAY FROM DATE YYYYMMDD.                                
022600      MOVE    SPACES TO ET-CTL-STATUS ET-LOG-STATUS.                      
022700      OPEN I-O ET-CONTROL-FILE.                                           
022800      IF ET-CTL-STATUS NOT = "00" AND ET-CTL-STATUS NOT = "05"            
022900          DISPLAY ET902 ET-CTL-STATUS                                     
023000          MOVE "Y" TO WS-ABEND-SW                                         
023100          GO TO 1000-EXIT.                                                
023200      OPEN OUTPUT ET-RUN-LOG.                                             
023300      IF ET-LOG-STATUS NOT = "00"                                         
023400          MOVE "Y" TO WS-ABEND-SW.                                        
023500  1000-EXIT.                                                              
023600      EXIT.                                                               
023700*                                                                         
023800*-----------------------------------------------------------              
023900* 3000-READ-CONTROL-RECORD  -  one record per run, keyed on               
024000* run date; GO TO handles the not-found / end case.                       
024100*-----------------------------------------------------------              
024200  3000-READ-CONTROL-RECORD.                                               
024300      MOVE LOW-VALUES TO ET-CTL-KEY.                                      
024400      START ET-CONTROL-FILE KEY NOT LESS THAN ET-CTL-KEY                  
024500          INVALID KEY MOVE "Y" TO WS-EOF-CTL-SW.                          
024600      IF WS-EOF-CTL                                                       
024700          GO TO 3000-EXIT.                                                
024800      READ ET-CONTROL-FILE NEXT RECORD                                    
024900          AT END MOVE "Y" TO WS-EOF-CTL-SW.                               
025000      IF WS-EOF-CTL                                                       
025100          GO TO 3000-EXIT.                                                
025200      ADD 1 TO WS-CTL-RECS-READ.                                          
025300* 10/08/26 vbc - REQ 4480, run-date plausibility check.           RQ4480  
025400      IF ET-CTL-RUN-MM < 1 OR ET-CTL-RUN-MM > 12                          
025500         OR ET-CTL-RUN-DD < 1 OR ET-CTL-RUN-DD > 31                       
025600          DISPLAY ET903 AT 0501                                           
025700          MOVE "Y" TO WS-ABEND-SW.                                        
025800  3000-EXIT.                                                              
025900      EXIT.                                                               
026000*                                                                         
026100*-----------------------------------------------------------              
026200* 4000-EVALUATE-FEED-DEFN  -  the whole point of this job:                
026300* certify whether the nominated feed defines anything to                  
026400* transform.  As at REQ 4471 it never has, so this always                 
026500* falls into the no-feed branch below.                                    
026600*-----------------------------------------------------------              
026700  4000-EVALUATE-FEED-DEFN.                                                
026800      IF WS-EOF-CTL                                                       
026900          MOVE ET901 TO ET-LOG-TEXT                                       
027000          PERFORM 5000-WRITE-LOG-LINE THRU 5000-EXIT                      
027100          SET ET-CTL-NO-FEED TO TRUE                                      
027200          GO TO 4000-EXIT.                                                
027300      IF ET-CTL-FEED-REC-COUNT = ZERO                                     
027400          MOVE ET901 TO ET-LOG-TEXT                                       
027500          PERFORM 5000-WRITE-LOG-LINE THRU 5000-EXIT                      
027600          SET ET-CTL-NO-FEED TO TRUE                                      
027700          GO TO 4000-EXIT.                                                
027800*     A feed with a record count above zero is not yet a case             
027900*     this program has ever seen live - the move below is as              
028000*     far as it goes until Feeds & Interfaces supply a layout.            
028100      MOVE ET-FUTURE-FEED-MSG TO ET-LOG-TEXT.                             
028200      PERFORM 5000-WRITE-LOG-LINE THRU 5000-EXIT.                         
028300      SET ET-CTL-OK TO TRUE.                                              
028400  4000-EXIT.                                                              
028500      EXIT.                                                               
028600*                                                                         
028700*-----------------------------------------------------------              
028800* 5000-WRITE-LOG-LINE  -  one audit line per call.                        
028900*-----------------------------------------------------------              
029000  5000-WRITE-LOG-LINE.                                                    
029100      MOVE WS-TODAY TO ET-LOG-DATE.                                       
029200      ACCEPT ET-LOG-TIME FROM TIME.                                       
029300      WRITE ET-LOG-RECORD.                                                
029400      ADD 1 TO WS-LOG-LINES-WRITTEN.                                      
029500  5000-EXIT.                                                              
029600      EXIT.                                                               
029700*                                                                         
029800*-----------------------------------------------------------              
029900* 9000-CLOSE-DOWN  -  normal end of run, return code zero.                
030000*-----------------------------------------------------------              
030100  9000-CLOSE-DOWN.                                                        
030200      CLOSE ET-CONTROL-FILE ET-RUN-LOG.                                   
030300      DISPLAY "RUN COMPLETE - " AT 0601.                                  
030400      DISPLAY WS-LOG-LINES-WRITTEN AT 0615.                               
030500      DISPLAY " LOG LINE(S) WRITTEN" AT 0620.                             
030600      MOVE ZERO TO WS-RETURN-CODE.                                        
030700      MOVE WS-RETURN-CODE TO RETURN-CODE.                                 
030800  9000-EXIT.                                                              
030900      EXIT.                                                               
031000*                                                                         
031100*-----------------------------------------------------------              
031200* 9900-ABEND-EXIT  -  shared bail-out for any run-abort                   
031300* condition; the cause was already displayed by the caller.               
031400*-----------------------------------------------------------              
031500  9900-ABEND-EXIT.                                                        
031600      DISPLAY "RUN ABANDONED - SEE LOG" AT 0701.                          
031700      MOVE 16 TO WS-RETURN-CODE.                                          
031800      MOVE WS-RETURN-CODE TO RETURN-CODE.                                 
031900      STOP RUN.                                                           
