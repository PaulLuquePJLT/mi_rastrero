000100*----------------------------------------------------------------         
000200* SELETCTL - File-control entry for the feed control file.                
000300*----------------------------------------------------------------         
000400* 11/08/87 jmh - Created.                                                 
000500* 05/09/11 jmh - Access mode chgd to dynamic for re-run support.          
000600*----------------------------------------------------------------         
000700      SELECT ET-CONTROL-FILE ASSIGN TO "ETCTL"                            
000800          ORGANIZATION IS INDEXED                                         
000900          ACCESS MODE IS DYNAMIC                                          
001000          RECORD KEY IS ET-CTL-KEY                                        
001100          FILE STATUS IS ET-CTL-STATUS.                                   
