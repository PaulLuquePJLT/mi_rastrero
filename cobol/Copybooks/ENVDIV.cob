000100*----------------------------------------------------------------         
000200* ENVDIV  -  Shop standard environment division boilerplate.              
000300* Copied into every Applewood Computers program immediately               
000400* after the ENVIRONMENT DIVISION header.  Do not edit per                 
000500* program - raise a change request against this copybook.                 
000600*----------------------------------------------------------------         
000700* 14/07/91 jmh - Created, extracted from common block in py-suite.        
000800* 30/09/98 jmh - Y2K: no date fields held here, no change needed.         
000900* 20/09/25 vbc - Reformatted for 3.3.00 baseline, wording only.           
001000*----------------------------------------------------------------         
001100  CONFIGURATION SECTION.                                                  
001200  SPECIAL-NAMES.                                                          
001300      C01 IS TOP-OF-FORM                                                  
001400      CLASS ET-ALPHA-CLASS IS "A" THRU "Z"                                
001500      UPSI-0 ON STATUS IS ET-MANUAL-RUN                                   
001600      UPSI-0 OFF STATUS IS ET-SCHEDULED-RUN.                              
