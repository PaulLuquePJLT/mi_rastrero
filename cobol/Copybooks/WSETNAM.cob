000100* Feeds used by the ET (extract/transform) control suite.                 
000200*                                                                         
000300* 14/07/91 jmh - Created, one real file (control), rest reserved.         
000400* 05/09/11 jmh - File-defs count kept at 1 pending first feed.            
000500* 10/08/26 jmh - REQ 4471. Feed spec reviewed - defines no files          
000600*                to add.  Table left at 1 entry.                          
000700*                                                                         
000800  01  ET-FILE-DEFS.                                                       
000900      02  ET-FILE-DEFS-A.                                                 
001000*             Only the control file itself is real - occurs 1.            
001100          03  ET-FILE-01        PIC X(532) VALUE "ETCTL.DAT".             
001200      02  FILLER  REDEFINES ET-FILE-DEFS-A.                               
001300          03  ET-FILE-NAMES     PIC X(532) OCCURS 1.                      
001400*         MUST equal occurs count above - raise only when a               
001500*         feed is actually defined, not before.                           
001600      02  ET-FILE-DEFS-COUNT    BINARY-SHORT VALUE 1.                     
001700      02  ET-FILE-DEFS-OS-DELIMITER  PIC X.                               
