000100********************************************                              
000200*                                          *                              
000300* Record definition for ET feed control    *                              
000400*           record                         *                              
000500*     Uses Ctl-Key as key                  *                              
000600********************************************                              
000700* Record size 118 bytes.                                                  
000800*                                                                         
000900* 11/08/87 jmh - Created. One record per run, no feed layout yet.         
001000* 14/07/91 jmh - Added Feed-Rec-Count, Source/Target system flds.         
001100* 30/09/98 jmh - Y2K: dates confirmed CCYYMMDD, no change needed.         
001200* 17/02/08 pkw - Added ISO redefinition of run date for reports.          
001300* 22/04/14 rdc - Rec-Rejected widened 9(03) to 9(05), COMP-3.             
001400* 10/08/26 jmh - REQ 4471. Reviewed inbound feed spec - defines           
001500*                no record layouts.  Feed-Rec-Count stays zero.           
001600* 10/08/26 vbc - REQ 4480. Record size comment corrected, 130             
001700*                to 118 bytes - was never re-totalled after the           
001800*                22/04/14 Rec-Rejected width change.                      
001900*                                                                         
002000  01  ET-CONTROL-RECORD.                                                  
002100      03  ET-CTL-KEY                PIC X(08).                            
002200*         Key is run-date, ccyymmdd - one control rec per run.            
002300      03  ET-CTL-RUN-DATE           PIC 9(08)   COMP.                     
002400      03  ET-CTL-RUN-DATE-R  REDEFINES ET-CTL-RUN-DATE.                   
002500          05  ET-CTL-RUN-CC         PIC 99.                               
002600          05  ET-CTL-RUN-YY         PIC 99.                               
002700          05  ET-CTL-RUN-MM         PIC 99.                               
002800          05  ET-CTL-RUN-DD         PIC 99.                               
002900      03  ET-CTL-RUN-DATE-ISO REDEFINES ET-CTL-RUN-DATE                   
003000                                 PIC 9(08).                               
003100      03  ET-CTL-RUN-TIME           PIC 9(06)   COMP.                     
003200*         Feed-Name, Layout-Id kept blank - no feed nominated.            
003300      03  ET-CTL-FEED-NAME          PIC X(20).                            
003400      03  ET-CTL-FEED-LAYOUT-ID     PIC X(08).                            
003500*         Record TYPES defined by the feed - always zero, the             
003600*         10/08/26 REQ 4471 review found none to code against.            
003700      03  ET-CTL-FEED-REC-COUNT     PIC 9(05)   COMP.             RQ4471  
003800*         Upstream / downstream system names - blank, neither             
003900*         system has yet been nominated for this feed.                    
004000      03  ET-CTL-SOURCE-SYSTEM      PIC X(15).                            
004100      03  ET-CTL-TARGET-SYSTEM      PIC X(15).                            
004200      03  ET-CTL-REC-READ           PIC 9(07)   COMP-3.                   
004300      03  ET-CTL-REC-WRITTEN        PIC 9(07)   COMP-3.                   
004400      03  ET-CTL-REC-REJECTED       PIC 9(05)   COMP-3.           RD1404  
004500      03  ET-CTL-STATUS.                                                  
004600          05  ET-CTL-STATUS-CODE    PIC XX.                               
004700              88  ET-CTL-OK                 VALUE "OK".                   
004800              88  ET-CTL-NO-FEED            VALUE "NF".                   
004900              88  ET-CTL-ABEND              VALUE "AB".                   
005000      03  ET-CTL-LAST-RUN-DATE      PIC 9(08)   COMP.                     
005100      03  ET-CTL-OP-INITIALS        PIC X(03).                            
005200      03  FILLER                    PIC X(20).                            
