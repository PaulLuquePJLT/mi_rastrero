000100*----------------------------------------------------------------         
000200* FDETCTL - File description for the feed control file.                   
000300*----------------------------------------------------------------         
000400* 11/08/87 jmh - Created.                                                 
000500*----------------------------------------------------------------         
000600  FD  ET-CONTROL-FILE                                                     
000700      LABEL RECORDS ARE STANDARD.                                         
000800  COPY "WSETCTL.cob".                                                     
